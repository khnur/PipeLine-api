000100*****************************************************************
000200*                                                               *
000300*    PIPMFEC  --  PIPE INVENTORY MASTER RECORD                  *
000400*    KC09PYD.A4.COPYLIB.PIPMFEC                                 *
000500*                                                                *
000600*    ONE RECORD PER PIPE CURRENTLY KNOWN TO THE YARD.  LOADED    *
000700*    BY PIPLOFEC FROM THE DAILY INVENTORY-LOAD SPREADSHEET AND   *
000800*    APPENDED TO PIPE-MASTER IN PIPE-ID SEQUENCE.  RECORD IS     *
000900*    380 BYTES, FIXED, NO OCCURS ON THE RECORD ITSELF.           *
001000*                                                                *
001100*    CHANGE LOG                                                  *
001200*    ----------                                                  *
001300*    1987-06-22  R.HALVORSEN  KC09PYD-002  ORIGINAL LAYOUT       *
001400*    1991-09-04  R.HALVORSEN  KC09PYD-031  ADD QUALITY CLASS /   *
001500*                             COATING TYPE FOR MILL CERT TIE-OUT *
001600*    1995-02-14  T.MWANGI     KC09PYD-058  SPLIT NUMERIC FIELDS  *
001700*                             INTO INT/FRC REDEFINES SO THE LOAD *
001800*                             PROGRAM CAN EDIT WITHOUT A LIBRARY *
001900*    1998-11-30  T.MWANGI     KC09PYD-Y2K  CCYY DATE WINDOW      *
002000*                             VERIFIED ON ALL THREE DATE GROUPS  *
002100*                                                                *
002200*****************************************************************
002300*
002400 01  PIPM-MASTER-RECORD.
002500*
002600*    ---- SURROGATE KEY, ASSIGNED AT LOAD TIME -------------------
002700     05  PIPM-PIPE-ID                PIC 9(09).
002800*
002900*    ---- BUSINESS KEY --------------------------------------------
003000     05  PIPM-PIPE-NUMBER            PIC X(20).
003100*
003200*    ---- PHYSICAL SPECIFICATIONS ---------------------------------
003300*    DIAMETER/LENGTH/WALL-THICKNESS/WEIGHT/PRESSURE-RATING ARE
003400*    CARRIED AS 9(N)V9(2) WITH AN INT/FRC REDEFINES UNDERNEATH SO
003500*    PIPLOFEC CAN DROP THE PARSED CSV HALVES STRAIGHT IN WITHOUT
003600*    AN INTRINSIC FUNCTION CALL (SHOP STANDARD FORBIDS NUMVAL).
003700     05  PIPM-DIAMETER               PIC 9(05)V9(02).
003800     05  PIPM-DIAMETER-R REDEFINES PIPM-DIAMETER.
003900         10  PIPM-DIAMETER-INT       PIC 9(05).
004000         10  PIPM-DIAMETER-FRC       PIC 9(02).
004100     05  PIPM-LENGTH                 PIC 9(05)V9(02).
004200     05  PIPM-LENGTH-R REDEFINES PIPM-LENGTH.
004300         10  PIPM-LENGTH-INT         PIC 9(05).
004400         10  PIPM-LENGTH-FRC         PIC 9(02).
004500     05  PIPM-WALL-THICKNESS         PIC 9(03)V9(02).
004600     05  PIPM-WALL-THICKNESS-R REDEFINES PIPM-WALL-THICKNESS.
004700         10  PIPM-WALL-THICK-INT     PIC 9(03).
004800         10  PIPM-WALL-THICK-FRC     PIC 9(02).
004900*
005000*    ---- PROVENANCE -----------------------------------------------
005100     05  PIPM-MATERIAL               PIC X(30).
005200     05  PIPM-GRADE                  PIC X(15).
005300     05  PIPM-MANUFACTURER           PIC X(40).
005400*
005500*    PRODUCTION-DATE CARRIED AS TEXT (YYYY-MM-DD), BROKEN DOWN
005600*    BELOW ONLY SO 2250-EDIT-PRODUCTION-DATE CAN RANGE-CHECK THE
005700*    CCYY/MM/DD PIECES.  NO DATE ARITHMETIC IS DONE ON THIS FIELD.
005800     05  PIPM-PRODUCTION-DATE        PIC X(10).
005900     05  PIPM-PRODUCTION-DATE-R REDEFINES PIPM-PRODUCTION-DATE.
006000         10  PIPM-PROD-DATE-CCYY     PIC X(04).
006100         10  FILLER                  PIC X(01).
006200         10  PIPM-PROD-DATE-MM       PIC X(02).
006300         10  FILLER                  PIC X(01).
006400         10  PIPM-PROD-DATE-DD       PIC X(02).
006500*
006600     05  PIPM-WEIGHT                 PIC 9(07)V9(02).
006700     05  PIPM-WEIGHT-R REDEFINES PIPM-WEIGHT.
006800         10  PIPM-WEIGHT-INT         PIC 9(07).
006900         10  PIPM-WEIGHT-FRC         PIC 9(02).
007000*
007100*    ---- LIFECYCLE STATE --------------------------------------------
007200     05  PIPM-LOCATION               PIC X(30).
007300     05  PIPM-STATUS-CODE            PIC X(20).
007400         88  PIPM-STATUS-NEW              VALUE 'NEW                 '.
007500         88  PIPM-STATUS-IN-STOCK         VALUE 'IN_STOCK            '.
007600         88  PIPM-STATUS-IN-USE           VALUE 'IN_USE              '.
007700         88  PIPM-STATUS-DAMAGED          VALUE 'DAMAGED             '.
007800         88  PIPM-STATUS-SCRAPPED         VALUE 'SCRAPPED            '.
007900         88  PIPM-STATUS-UNDER-INSPECT    VALUE 'UNDER_INSPECTION    '.
008000     05  PIPM-REMARKS                PIC X(100).
008100     05  PIPM-BATCH-NUMBER           PIC X(20).
008200     05  PIPM-QUALITY-CLASS          PIC X(10).
008300     05  PIPM-COATING-TYPE           PIC X(20).
008400     05  PIPM-PRESSURE-RATING        PIC 9(05)V9(02).
008500     05  PIPM-PRESSURE-RATING-R REDEFINES PIPM-PRESSURE-RATING.
008600         10  PIPM-PRESS-RATING-INT   PIC 9(05).
008700         10  PIPM-PRESS-RATING-FRC   PIC 9(02).
008800*
008900*    ---- HOUSEKEEPING DATES, STAMPED BY PIPLOFEC ON EVERY LOAD -----
009000     05  PIPM-CREATED-DATE           PIC X(10).
009100     05  PIPM-CREATED-DATE-R REDEFINES PIPM-CREATED-DATE.
009200         10  PIPM-CREATED-CCYY       PIC X(04).
009300         10  FILLER                  PIC X(01).
009400         10  PIPM-CREATED-MM         PIC X(02).
009500         10  FILLER                  PIC X(01).
009600         10  PIPM-CREATED-DD         PIC X(02).
009700     05  PIPM-UPDATED-DATE           PIC X(10).
009800     05  PIPM-UPDATED-DATE-R REDEFINES PIPM-UPDATED-DATE.
009900         10  PIPM-UPDATED-CCYY       PIC X(04).
010000         10  FILLER                  PIC X(01).
010100         10  PIPM-UPDATED-MM         PIC X(02).
010200         10  FILLER                  PIC X(01).
010300         10  PIPM-UPDATED-DD         PIC X(02).
010400*
010450     05  FILLER                      PIC X(01).
010500*****************************************************************
