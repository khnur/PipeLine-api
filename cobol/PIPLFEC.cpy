000100*****************************************************************
000200*                                                               *
000300*    PIPLFEC  --  PIPE INVENTORY LOAD ROW, WORKING COPY          *
000400*    KC09PYD.A4.COPYLIB.PIPLFEC                                 *
000500*                                                                *
000600*    HOLDS ONE ROW OF THE INVENTORY-LOAD SPREADSHEET (PIPE-LOAD- *
000700*    IN) AFTER THE 16 COMMA-DELIMITED COLUMNS HAVE BEEN PULLED   *
000800*    APART BY UNSTRING IN 2200-PARSE-ROW.  NUMERIC COLUMNS ARE   *
000900*    HELD AS RAW TEXT HERE -- THEY ARE NOT EDITED UNTIL 2210-    *
001000*    EDIT-NUMERIC-FIELD RUNS, BECAUSE A BLANK COLUMN IS NOT AN   *
001100*    ERROR (RULE 2) AND MUST STAY BLANK, NOT ZERO.               *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    ----------                                                  *
001500*    1987-06-22  R.HALVORSEN  KC09PYD-002  ORIGINAL LAYOUT       *
001600*    1995-02-14  T.MWANGI     KC09PYD-058  WIDEN NUMERIC RAW     *
001700*                             COLUMNS TO X(15) -- SOME BATCH     *
001800*                             UPLOADS CARRY 4-DECIMAL WEIGHTS    *
001900*                                                                *
002000*****************************************************************
002100*
002200 01  PIPL-LOAD-RECORD.
002300*
002400     05  PIPL-PIPE-NUMBER            PIC X(20).
002500     05  PIPL-DIAMETER-RAW           PIC X(15).
002600     05  PIPL-LENGTH-RAW             PIC X(15).
002700     05  PIPL-WALL-THICKNESS-RAW     PIC X(15).
002800     05  PIPL-MATERIAL               PIC X(30).
002900     05  PIPL-GRADE                  PIC X(15).
003000     05  PIPL-MANUFACTURER           PIC X(40).
003100     05  PIPL-PRODUCTION-DATE        PIC X(10).
003200     05  PIPL-WEIGHT-RAW             PIC X(15).
003300     05  PIPL-LOCATION               PIC X(30).
003400     05  PIPL-STATUS-TEXT            PIC X(20).
003500     05  PIPL-REMARKS                PIC X(100).
003600     05  PIPL-BATCH-NUMBER           PIC X(20).
003700     05  PIPL-QUALITY-CLASS          PIC X(10).
003800     05  PIPL-COATING-TYPE           PIC X(20).
003900     05  PIPL-PRESSURE-RATING-RAW    PIC X(15).
003950     05  FILLER                      PIC X(05).
004000*
004100*    ---- SCRATCH AREA FOR THE SHARED NUMERIC-FIELD EDIT ------------
004200*    2210-EDIT-NUMERIC-FIELD IS PERFORMED ONCE PER NUMERIC COLUMN,
004300*    EACH TIME AFTER MOVING THAT COLUMN'S RAW TEXT INTO WS-NUM-RAW
004400*    BELOW.  THE INT/FRC HALVES REDEFINE STRAIGHT OVER THE SAME
004500*    STORAGE SO THE CLASS TEST AND THE FINAL VALUE SHARE ONE MOVE.
004600 01  PIPL-NUMERIC-EDIT-AREA.
004700     05  PIPL-NUM-RAW                PIC X(15).
004800     05  PIPL-NUM-INT-ALPHA          PIC X(07) JUSTIFIED RIGHT.
004900     05  PIPL-NUM-INT-9 REDEFINES PIPL-NUM-INT-ALPHA
005000                                     PIC 9(07).
005100     05  PIPL-NUM-FRC-ALPHA          PIC X(02) JUSTIFIED RIGHT.
005200     05  PIPL-NUM-FRC-9 REDEFINES PIPL-NUM-FRC-ALPHA
005300                                     PIC 9(02).
005400     05  PIPL-NUM-BLANK-SW           PIC X       VALUE 'N'.
005500         88  PIPL-NUM-IS-BLANK               VALUE 'Y'.
005600     05  PIPL-NUM-VALID-SW           PIC X       VALUE 'Y'.
005700         88  PIPL-NUM-IS-VALID               VALUE 'Y'.
005800         88  PIPL-NUM-IS-INVALID             VALUE 'N'.
005850     05  FILLER                      PIC X(05).
005900*
006000*****************************************************************
