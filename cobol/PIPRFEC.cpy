000100*****************************************************************
000200*                                                               *
000300*    PIPRFEC  --  PIPE LOAD UPLOAD-RESPONSE / REPORT WORK AREA   *
000400*    KC09PYD.A4.COPYLIB.PIPRFEC                                 *
000500*                                                                *
000600*    ACCUMULATES THE ONE UPLOAD-RESPONSE SUMMARY PRODUCED BY A   *
000700*    PIPLOFEC RUN AND HOLDS THE PRINT-LINE IMAGE USED TO WRITE   *
000800*    UPLOAD-REPORT.  ERROR-LIST IS SIZED FOR 200 REJECTED ROWS   *
000900*    PER RUN -- IF A RUN EVER REJECTS MORE THAN THAT THE 200TH   *
001000*    ENTRY IS FORCED TO SAY SO (SEE 2500-REJECT-ROW IN PIPLOFEC) *
001100*    RATHER THAN OVERRUNNING THE TABLE.                          *
001200*                                                                *
001300*    CHANGE LOG                                                  *
001400*    ----------                                                  *
001500*    1987-06-22  R.HALVORSEN  KC09PYD-002  ORIGINAL LAYOUT       *
001600*    1996-08-19  T.MWANGI     KC09PYD-071  ERROR-LIST RAISED     *
001700*                             FROM 50 TO 200 ENTRIES AFTER THE   *
001800*                             AUGUST RE-LOAD OVERFLOWED IT       *
001900*                                                                *
002000*****************************************************************
002100*
002200 01  PIPR-UPLOAD-RESPONSE.
002300*
002400     05  PIPR-SUCCESS-FLAG           PIC X(01).
002500         88  PIPR-SUCCESS                 VALUE 'Y'.
002600         88  PIPR-FAILURE                 VALUE 'N'.
002700     05  PIPR-MESSAGE                PIC X(60).
002800     05  PIPR-TOTAL-RECORDS          PIC 9(07).
002900     05  PIPR-SUCCESSFUL-RECORDS     PIC 9(07).
003000     05  PIPR-FAILED-RECORDS         PIC 9(07).
003100     05  PIPR-ERROR-COUNT            PIC 9(03) COMP-3 VALUE ZERO.
003200     05  PIPR-ERROR-LIST             OCCURS 200 TIMES
003300                                     INDEXED BY PIPR-ERROR-IDX
003400                                     PIC X(120).
003450     05  FILLER                      PIC X(10).
003500*
003600*    ---- REPORT LINE IMAGE, BUILT ONE LINE AT A TIME --------------
003700 01  PIPR-PRINT-LINE.
003800     05  PIPR-PL-TEXT                PIC X(120).
003900     05  FILLER                      PIC X(12).
004000*
004100*    ---- COUNT-TO-TEXT EDIT FIELDS FOR THE TOTALS LINES -----------
004200 01  PIPR-EDIT-FIELDS.
004300     05  PIPR-TOTAL-EDIT             PIC ZZZ,ZZ9.
004400     05  PIPR-SUCCESS-EDIT           PIC ZZZ,ZZ9.
004500     05  PIPR-FAILED-EDIT            PIC ZZZ,ZZ9.
004550     05  FILLER                      PIC X(08).
004600*
004700*****************************************************************
