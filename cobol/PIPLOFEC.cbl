000010 IDENTIFICATION DIVISION.
000020******************************************************************
000030*                                                                *
000040*    PIPLOFEC  --  PIPE INVENTORY BULK LOAD                      *
000050*    KC09PYD.A4.COBOL-PIPLOFEC                                   *
000060*                                                                *
000070*    READS THE DAILY PIPE-INVENTORY-LOAD SPREADSHEET (PIPE-LOAD- *
000080*    IN), EDITS AND DEFAULTS EACH ROW, REJECTS ROWS WHOSE PIPE    *
000090*    NUMBER ALREADY EXISTS OR WHOSE DATA WILL NOT PARSE, AND       *
000100*    APPENDS EVERY OTHER ROW TO PIPE-MASTER WITH A NEW SURROGATE  *
000110*    PIPE-ID.  PRODUCES THE UPLOAD-REPORT SUMMARY ON EVERY RUN,    *
000120*    WHETHER THE LOAD SUCCEEDS OR THE INPUT WILL NOT OPEN.         *
000130*                                                                *
000140*    CHANGE LOG                                                   *
000150*    ----------                                                   *
000160*    1987-06-22  R.HALVORSEN  KC09PYD-002  ORIGINAL LOAD PROGRAM   *
000170*                             WRITTEN FOR THE YARD CONVERSION OFF  *
000180*                             THE CARD-FILE INVENTORY LEDGER       *
000190*    1988-02-03  R.HALVORSEN  KC09PYD-009  ADD DUPLICATE PIPE      *
000200*                             NUMBER CHECK AGAINST EXISTING MASTER *
000210*    1991-09-04  R.HALVORSEN  KC09PYD-031  CARRY QUALITY CLASS AND *
000220*                             COATING TYPE THROUGH THE LOAD        *
000230*    1993-05-17  J.PELLETIER  KC09PYD-044  REJECT ROWS ON BAD      *
000240*                             DIAMETER/LENGTH/WEIGHT TEXT INSTEAD  *
000250*                             OF LETTING THE OLD PROGRAM ABEND     *
000260*    1995-02-14  T.MWANGI     KC09PYD-058  SPLIT NUMERIC FIELDS    *
000270*                             INTO INT/FRC HALVES, SEE PIPMFEC     *
000280*    1996-08-19  T.MWANGI     KC09PYD-071  ERROR LIST RAISED FROM  *
000290*                             50 TO 200 ENTRIES, SEE PIPRFEC       *
000300*    1998-11-30  T.MWANGI     KC09PYD-Y2K  CCYY DATE WINDOW        *
000310*                             VERIFIED, RUN-DATE NOW CARRIES FULL  *
000320*                             CENTURY ON CREATED/UPDATED-DATE      *
000330*    1999-01-08  T.MWANGI     KC09PYD-Y2K  FOLLOW-UP - PRODUCTION- *
000340*                             DATE PARSE NOW REJECTS A 2-DIGIT     *
000350*                             YEAR INSTEAD OF ACCEPTING IT BLIND   *
000360*    2001-04-02  S.OKAFOR     KC09PYD-088  ADD RUSSIAN-LANGUAGE    *
000370*                             STATUS ALIASES FOR THE YARD CREW'S   *
000380*                             OWN LOAD SHEETS                      *
000390*    2004-10-11  S.OKAFOR     KC09PYD-102  UPSI-0 DEBUG SWITCH     *
000400*                             ADDED FOR EXISTING-TABLE LOAD TRACE  *
000410*    2008-03-25  S.OKAFOR     KC09PYD-119  MAXIMUM EXISTING-PIPE   *
000420*                             TABLE RAISED TO 5000 ENTRIES         *
000430*    2011-07-06  M.ABENI      KC09PYD-133  REVIEWED AFTER YARD     *
000440*                             SYSTEM AUDIT - NO CHANGES REQUIRED   *
000450*    2014-05-19  M.ABENI      KC09PYD-147  WS-NBR, WS-STATUS-LEN   *
000460*                             AND WS-ROW-TEXT-START PULLED OUT TO  *
000470*                             77-LEVELS, PER SHOP STANDARDS REVIEW *
000480*                             - NONE OF THE THREE EVER NEEDED A    *
000490*                             GROUP OF ITS OWN                     *
000500*    2014-05-19  M.ABENI      KC09PYD-147  COMMENTARY ADDED AHEAD  *
000510*                             OF THE NUMERIC-EDIT BRANCHES AND THE *
000520*                             STATUS EVALUATE ARMS SO THE NEXT     *
000530*                             PROGRAMMER DOES NOT HAVE TO RE-DERIVE*
000540*                             THE RULE FROM THE CODE ALONE         *
000550*                                                                 *
000560******************************************************************
000570 PROGRAM-ID.     PIPLOFEC.
000580 AUTHOR.         R. HALVORSEN.
000590 INSTALLATION.   PACIFIC PIPE AND SUPPLY CO - DATA PROCESSING.
000600 DATE-WRITTEN.   06/22/1987.
000610 DATE-COMPILED.
000620 SECURITY.       COMPANY CONFIDENTIAL - DATA PROCESSING USE ONLY.
000630*
000640 ENVIRONMENT DIVISION.
000650 CONFIGURATION SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM
000680     CLASS WS-ALPHA-CLASS IS 'A' THRU 'Z'
000690     UPSI-0 ON STATUS IS WS-DEBUG-SW-ON
000700              OFF STATUS IS WS-DEBUG-SW-OFF.
000710*
000720 INPUT-OUTPUT SECTION.
000730 FILE-CONTROL.
000740     SELECT PIPE-LOAD-IN ASSIGN TO PIPLDIN
000750         ORGANIZATION IS LINE SEQUENTIAL
000760         FILE STATUS IS WS-INFILE-SW.
000770*
000780     SELECT PIPE-MASTER ASSIGN TO PIPMAST
000790         ORGANIZATION IS SEQUENTIAL
000800         FILE STATUS IS WS-MASTFILE-SW.
000810*
000820     SELECT PIPE-RPT ASSIGN TO PIPRPT
000830         ORGANIZATION IS LINE SEQUENTIAL
000840         FILE STATUS IS WS-RPTFILE-SW.
000850*
000860 DATA DIVISION.
000870 FILE SECTION.
000880*
000890*    RAW CSV CARRIER RECORD - NO SUB-FIELDS, SO NO FILLER PAD IS
000900*    CUT IN; THE WHOLE 450 BYTES IS HANDED TO 2200-PARSE-ROW'S
000910*    UNSTRING AS ONE PIECE.
000920 FD  PIPE-LOAD-IN
000930     RECORD CONTAINS 450 CHARACTERS
000940     DATA RECORD IS PIPL-INPUT-LINE.
000950 01  PIPL-INPUT-LINE                     PIC X(450).
000960*
000970 FD  PIPE-MASTER
000980     RECORDING MODE IS F
000990     RECORD CONTAINS 380 CHARACTERS
001000     DATA RECORD IS PIPM-MASTER-RECORD.
001010     COPY PIPMFEC.
001020*
001030*    RAW PRINT-LINE CARRIER - PIPR-PRINT-LINE (COPY PIPRFEC, BELOW)
001040*    ALREADY CARRIES ITS OWN FILLER; THIS FD RECORD IS JUST THE
001050*    OUTPUT SLOT THE WRITE...FROM MOVES IT THROUGH.
001060 FD  PIPE-RPT
001070     RECORD CONTAINS 120 CHARACTERS
001080     DATA RECORD IS PIPR-REPORT-LINE.
001090 01  PIPR-REPORT-LINE                    PIC X(120).
001100*
001110 WORKING-STORAGE SECTION.
001120*
001130*    ---- STANDALONE SCRATCH ITEMS CARRIED AS 77-LEVELS -------------
001140*    THESE THREE NEVER HELD MORE THAN ONE VALUE APIECE AND NEVER
001150*    WARRANTED A GROUP OF THEIR OWN.  WS-NBR FEEDS THE CLASSIC
001160*    DIVIDE-BY-ZERO ABEND IN 8900; WS-STATUS-LEN AND WS-ROW-TEXT-
001170*    START ARE THE TRAILING-BLANK SCAN SUBSCRIPTS USED BY
001180*    2300-MAP-STATUS AND 2500-REJECT-ROW RESPECTIVELY.  KEPT AT THE
001190*    TOP OF WORKING-STORAGE, SHOP STYLE, SO THEY ARE NOT BURIED
001200*    INSIDE A 01-GROUP THAT EXISTS ONLY TO HOLD ONE FIELD.
001210 77  WS-NBR                          PIC 9      VALUE 0.
001220 77  WS-STATUS-LEN                   PIC S9(04) COMP VALUE ZERO.
001230 77  WS-ROW-TEXT-START               PIC S9(04) COMP VALUE 1.
001240*
001250     COPY PIPLFEC.
001260*
001270     COPY PIPRFEC.
001280*
001290 01  WS-FILE-STATUS-GROUP.
001300     05  WS-INFILE-SW                PIC X(02)  VALUE SPACES.
001310         88  WS-INFILE-SUCCESS              VALUE '00'.
001320     05  WS-MASTFILE-SW               PIC X(02)  VALUE SPACES.
001330         88  WS-MASTFILE-SUCCESS            VALUE '00'.
001340         88  WS-MASTFILE-EOF                VALUE '10'.
001350         88  WS-MASTFILE-NOTFOUND           VALUE '35'.
001360     05  WS-RPTFILE-SW                PIC X(02)  VALUE SPACES.
001370         88  WS-RPTFILE-SUCCESS             VALUE '00'.
001380     05  FILLER                       PIC X(10).
001390*
001400 01  WS-SWITCHES.
001410     05  WS-RUN-OK-SW                 PIC X      VALUE 'Y'.
001420         88  WS-RUN-OK                      VALUE 'Y'.
001430         88  WS-RUN-FAILED                  VALUE 'N'.
001440     05  WS-EOF-SW-IN                 PIC X      VALUE 'N'.
001450         88  WS-EOF-IN-NO                   VALUE 'N'.
001460         88  WS-EOF-IN-YES                  VALUE 'Y'.
001470     05  WS-EOF-SW-MAST               PIC X      VALUE 'N'.
001480         88  WS-EOF-MAST-NO                 VALUE 'N'.
001490         88  WS-EOF-MAST-YES                VALUE 'Y'.
001500     05  WS-ROW-VALID-SW              PIC X      VALUE 'Y'.
001510         88  WS-ROW-VALID                   VALUE 'Y'.
001520         88  WS-ROW-INVALID                 VALUE 'N'.
001530     05  WS-FOUND-SW                  PIC X      VALUE 'N'.
001540         88  WS-FOUND-YES                   VALUE 'Y'.
001550     05  FILLER                       PIC X(10).
001560*
001570*    ---- ACCUMULATORS - EVERY COUNTER IS COMP-3 PER SHOP STANDARD --
001580 01  WS-COUNTERS.
001590     05  WS-TOTAL-CNT                 PIC S9(07) COMP-3 VALUE ZERO.
001600     05  WS-SUCCESS-CNT               PIC S9(07) COMP-3 VALUE ZERO.
001610     05  WS-FAILED-CNT                PIC S9(07) COMP-3 VALUE ZERO.
001620     05  WS-ROW-NUMBER                PIC S9(07) COMP-3 VALUE ZERO.
001630     05  WS-MAX-PIPE-ID               PIC S9(09) COMP-3 VALUE ZERO.
001640     05  WS-EXISTING-COUNT            PIC S9(05) COMP-3 VALUE ZERO.
001650     05  FILLER                       PIC X(05).
001660*
001670*    ---- IN-MEMORY TABLE OF PIPE-NUMBERS ALREADY ON PIPE-MASTER ----
001680*    LOADED ONCE AT START-UP BY 1200-LOAD-EXISTING SO 2400-CHECK-
001690*    DUPLICATE CAN SEARCH IT WITHOUT RE-READING THE MASTER FILE ON
001700*    EVERY ROW.  5000 ENTRIES COVERS THE YARD'S PRESENT VOLUME; IF
001710*    THE TABLE EVER FILLS, 1210-LOAD-EXISTING-READ SAYS SO ON SYSOUT
001720*    RATHER THAN SILENTLY MISSING DUPLICATES PAST ENTRY 5000.
001730 01  WS-EXISTING-PIPE-TABLE.
001740     05  WS-EXISTING-ENTRY            OCCURS 5000 TIMES
001750                                       INDEXED BY WS-EXIST-IDX
001760                                       PIC X(20).
001770     05  FILLER                       PIC X(05).
001780*
001790 01  WS-STATUS-WORK-AREA.
001800     05  WS-STATUS-WORK               PIC X(20).
001810     05  FILLER                       PIC X(05).
001820*
001830*    ---- RUSSIAN-LANGUAGE STATUS ALIASES, KC09PYD-088 ---------------
001840*    THE ENGLISH ALIASES IN THE SOURCE DOCUMENT NEED NO TABLE OF
001850*    THEIR OWN -- ONCE 2300-MAP-STATUS UPPERCASES THE INPUT AND
001860*    TURNS INTERIOR SPACES TO UNDERSCORES, "IN STOCK" AND "IN_STOCK"
001870*    ARE THE SAME TEXT AS THE CODE ITSELF.  ONLY THE CYRILLIC TEXT
001880*    NEEDS A SEPARATE COMPARE, AND ONLY IN THE CASE THE CREW WROTE
001890*    IT ON THE SHEET.
001900 01  WS-ALIAS-TEXT-RU.
001910     05  WS-ALIAS-NEW-RU              PIC X(40)
001920                                       VALUE 'новый'.
001930     05  WS-ALIAS-IN-STOCK-RU         PIC X(40)
001940                                       VALUE 'на складе'.
001950     05  WS-ALIAS-IN-USE-RU           PIC X(40)
001960                                       VALUE 'в использовании'.
001970     05  WS-ALIAS-DAMAGED-RU          PIC X(40)
001980                                       VALUE 'поврежден'.
001990     05  WS-ALIAS-SCRAPPED-RU         PIC X(40)
002000                                       VALUE 'списан'.
002010     05  FILLER                       PIC X(05).
002020*
002030*    ---- RUN DATE, STAMPED ONTO EVERY ACCEPTED ROW ------------------
002040 01  WS-RUN-DATE-GROUP.
002050     05  WS-RUN-DATE-YYYYMMDD         PIC 9(08).
002060     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYYYMMDD.
002070         10  WS-RUN-DATE-CCYY         PIC 9(04).
002080         10  WS-RUN-DATE-MM           PIC 9(02).
002090         10  WS-RUN-DATE-DD           PIC 9(02).
002100     05  WS-RUN-DATE-TEXT             PIC X(10) VALUE SPACES.
002110     05  FILLER                       PIC X(05).
002120*
002130 01  WS-DATE-VALIDATE-FIELDS.
002140     05  WS-PROD-MM-NUM               PIC 9(02).
002150     05  WS-PROD-DD-NUM               PIC 9(02).
002160     05  FILLER                       PIC X(05).
002170*
002180 01  WS-ERROR-DETAIL.
002190     05  WS-ERROR-DETAIL-TEXT         PIC X(80)  VALUE SPACES.
002200     05  FILLER                       PIC X(05).
002210*
002220 01  WS-ERROR-LINE-BUILD.
002230     05  WS-ERR-ROW-EDIT              PIC Z(06)9.
002240     05  WS-ERR-LINE-TEXT             PIC X(120) VALUE SPACES.
002250     05  FILLER                       PIC X(05).
002260*
002270 PROCEDURE DIVISION.
002280*
002290*    ---- DRIVER - OPEN, LOAD, PROCESS ROWS UNTIL EOF, REPORT --------
002300*    8000 TAKES OVER INSTEAD OF THE NORMAL PATH WHEN PIPE-LOAD-IN
002310*    WILL NOT OPEN; EITHER WAY 3100-WRITE-REPORT STILL RUNS SO THE
002320*    UPLOAD-REPORT IS PRODUCED ON EVERY RUN, PER THE LOAD CONTRACT.
002330 0000-MAIN-PARA.
002340*    ONE-TIME SETUP - SWITCHES, COUNTERS, TODAY'S RUN DATE.
002350     PERFORM 0100-INITIALIZE-I THRU 0100-INITIALIZE-F.
002360*    OPEN THE SPREADSHEET EXPORT; WS-RUN-OK-SW CARRIES THE RESULT.
002370     PERFORM 1000-OPEN-INPUT-I THRU 1000-OPEN-INPUT-F.
002380*        TESTS THE CONDITION SET UP JUST ABOVE.
002390     IF WS-RUN-OK
002400*        PRE-LOAD EXISTING PIPE-NUMBERS AND CURRENT MAX PIPE-ID.
002410         PERFORM 1200-LOAD-EXISTING-I THRU 1200-LOAD-EXISTING-F
002420*        RE-OPEN PIPE-MASTER FOR APPEND OF THE ROWS THIS RUN ADDS.
002430         PERFORM 1300-OPEN-EXTEND-I THRU 1300-OPEN-EXTEND-F
002440*        DISCARD THE HEADER LINE - ROW NUMBERING STARTS AT IT.
002450         PERFORM 1100-SKIP-HEADER-I THRU 1100-SKIP-HEADER-F
002460*        ONE PASS OF THIS LOOP PER DATA ROW UNTIL END OF FILE.
002470         PERFORM 2000-PROCESS-ROWS-I THRU 2000-PROCESS-ROWS-F
002480*                SAME LOOP TEST; UNTIL IS PART OF THIS SENTENCE.
002490             UNTIL WS-EOF-IN-YES
002500*        ROLL THE RUN'S COUNTS INTO THE UPLOAD-RESPONSE FIELDS.
002510         PERFORM 2900-FINALIZE-TOTALS-I THRU 2900-FINALIZE-TOTALS-F
002520*            HANDS CONTROL TO ITS OWN PARAGRAPH RANGE.
002530         PERFORM 3000-CLOSE-FILES-I THRU 3000-CLOSE-FILES-F
002540*        ELSE BELOW IS STILL PART OF THE SAME IF FROM 0000-MAIN-PARA.
002550     ELSE
002560*        INPUT NEVER OPENED - ZERO OUT THE COUNTS, SET FAILURE.
002570         PERFORM 8000-INPUT-FAILED-I THRU 8000-INPUT-FAILED-F
002580*        END-IF CLOSES THE SAME IF THE PERFORM ABOVE BELONGS TO.
002590     END-IF.
002600*    REPORT RUNS REGARDLESS OF WHICH BRANCH ABOVE WAS TAKEN.
002610     PERFORM 3100-WRITE-REPORT-I THRU 3100-WRITE-REPORT-F.
002620*    LAST PARAGRAPH OF THE DRIVER - SYSOUT ECHO, THEN STOP RUN.
002630     PERFORM 9000-COMPLETED-OK-I THRU 9000-COMPLETED-OK-F.
002640*
002650*    ---- ONE-TIME SETUP --------------------------------------------
002660 0100-INITIALIZE-I.
002670*    CLEAR THE FILE-STATUS BYTES SO A STALE VALUE CANNOT BE MISREAD.
002680     MOVE SPACES TO WS-INFILE-SW WS-MASTFILE-SW WS-RPTFILE-SW.
002690*    ASSUME THE RUN WILL SUCCEED - 1000'S OPEN FLIPS THIS TO 'N'
002700*    ONLY IF PIPE-LOAD-IN WILL NOT OPEN.
002710     MOVE 'Y' TO WS-RUN-OK-SW.
002720*    NEITHER FILE HAS BEEN READ YET THIS RUN.
002730     MOVE 'N' TO WS-EOF-SW-IN WS-EOF-SW-MAST.
002740*    COUNTS AND THE RUNNING MAX PIPE-ID START AT ZERO EVERY RUN.
002750     MOVE ZERO TO WS-TOTAL-CNT WS-SUCCESS-CNT WS-FAILED-CNT
002760*                     FIELD LIST CONTINUES - ONE MOVE STATEMENT.
002770                  WS-MAX-PIPE-ID WS-EXISTING-COUNT.
002780*    ROW 1 IS THE HEADER LINE ITSELF - FIRST DATA ROW IS ROW 2.
002790     MOVE 1 TO WS-ROW-NUMBER.
002800*    TODAY'S DATE, BUILT INTO BOTH CCYYMMDD AND CCYY-MM-DD TEXT -
002810*    THE TEXT FORM IS WHAT GETS STAMPED ONTO EVERY ACCEPTED ROW.
002820*    DATE COMES FROM THE SYSTEM CLOCK, NOT THE SPREADSHEET - VERIFIED
002830*    FULL-CENTURY BY KC09PYD-Y2K, SO IT IS SAFE TO SLICE DIRECTLY.
002840     ACCEPT WS-RUN-DATE-YYYYMMDD FROM DATE YYYYMMDD.
002850*    CCYY-MM-DD BUILT ONE PIECE AT A TIME - NO EDITED PIC CLAUSE
002860*    PRODUCES THIS DASH PATTERN DIRECTLY FROM A CCYYMMDD SOURCE.
002870     MOVE WS-RUN-DATE-CCYY TO WS-RUN-DATE-TEXT(1:4).
002880*        STRAIGHT COPY, NO EDIT RULE ON THIS FIELD.
002890     MOVE '-'               TO WS-RUN-DATE-TEXT(5:1).
002900*        CARRIES THE VALUE FORWARD UNCHANGED.
002910     MOVE WS-RUN-DATE-MM   TO WS-RUN-DATE-TEXT(6:2).
002920     MOVE '-'               TO WS-RUN-DATE-TEXT(8:1).
002930     MOVE WS-RUN-DATE-DD   TO WS-RUN-DATE-TEXT(9:2).
002940 0100-INITIALIZE-F.
002950     EXIT.
002960*
002970*    ---- OPEN THE SPREADSHEET EXPORT ---------------------------------
002980 1000-OPEN-INPUT-I.
002990*    PIPE-LOAD-IN IS THE YARD CREW'S DAILY SPREADSHEET EXPORT,
003000*    DELIVERED ALREADY AS A FLAT COMMA-DELIMITED FILE.
003010     OPEN INPUT PIPE-LOAD-IN.
003020*        FILE STATUS CHECKED RIGHT AFTER THE OPEN, BEFORE ANY READ.
003030     IF WS-INFILE-SUCCESS
003040*            SYSOUT NOTE, NOT WRITTEN TO THE REPORT FILE.
003050         DISPLAY 'PIPE-LOAD-IN OPEN SUCCESSFUL'
003060*        ELSE BELOW PAIRS WITH THE FILE-STATUS TEST ABOVE IT.
003070     ELSE
003080*        BAD OPEN - LOG THE FILE STATUS AND FALL THROUGH TO 8000
003090*        VIA WS-RUN-OK-SW RATHER THAN ABEND; THE REPORT STILL RUNS.
003100         DISPLAY 'WS-INFILE-SW=' WS-INFILE-SW
003110*            OPERATOR-FACING LINE, NOT PART OF THE PRINTED REPORT.
003120         DISPLAY 'PIPE-LOAD-IN OPEN ERROR'
003130         MOVE 'N' TO WS-RUN-OK-SW
003140*        END-IF CLOSES THE SAME IF AS THE SWITCH SET JUST ABOVE.
003150     END-IF.
003160 1000-OPEN-INPUT-F.
003170     EXIT.
003180*
003190*    ---- DISCARD THE HEADER LINE ------------------------------------
003200 1100-SKIP-HEADER-I.
003210*    NO COLUMN-NAME VALIDATION - THE HEADER IS READ AND THROWN AWAY.
003220     READ PIPE-LOAD-IN
003230*            AT END CLAUSE OF THIS SAME READ, NOT A SEPARATE SENTENCE.
003240         AT END MOVE 'Y' TO WS-EOF-SW-IN.
003250 1100-SKIP-HEADER-F.
003260     EXIT.
003270*
003280*    ---- PRE-LOAD EXISTING PIPE-NUMBERS AND THE CURRENT MAX ID -----
003290 1200-LOAD-EXISTING-I.
003300     MOVE ZERO TO WS-EXISTING-COUNT WS-MAX-PIPE-ID.
003310*    OPENED INPUT-ONLY HERE, THEN CLOSED AND RE-OPENED EXTEND BY
003320*    1300 BELOW - THE SAME FILE CANNOT BE READ AND EXTENDED AT ONCE.
003330     OPEN INPUT PIPE-MASTER.
003340*        FILE STATUS CHECKED RIGHT AFTER THE OPEN, BEFORE ANY READ.
003350     IF WS-MASTFILE-SUCCESS
003360*        MASTER EXISTS - READ IT ONCE TO BUILD THE TABLE AND FIND
003370*        THE CURRENT HIGH PIPE-ID.
003380         PERFORM 1210-LOAD-EXISTING-READ-I
003390*                THRU NAMES THE EXIT PARAGRAPH, SAME PERFORM.
003400             THRU 1210-LOAD-EXISTING-READ-F
003410*                UNTIL BELOW IS PART OF THE SAME PERFORM AS ABOVE.
003420             UNTIL WS-EOF-MAST-YES
003430*            THIS FILE IS DONE WITH FOR THE REMAINDER OF THE RUN.
003440         CLOSE PIPE-MASTER
003450     ELSE
003460*        NO MASTER YET - TREAT THIS AS A FIRST RUN, NOT AN ERROR.
003470         DISPLAY 'WS-MASTFILE-SW=' WS-MASTFILE-SW
003480*            OPERATOR-FACING LINE, NOT PART OF THE PRINTED REPORT.
003490         DISPLAY 'PIPE-MASTER NOT FOUND - TREATING AS EMPTY MASTER'
003500*            FLIPS THE 88-LEVEL CONDITION.
003510         SET WS-EOF-MAST-YES TO TRUE
003520*        END-IF CLOSES THE SAME IF THE SET ABOVE BELONGS TO.
003530     END-IF.
003540*    UPSI-0 ON GIVES A SYSOUT TRACE OF THE PRELOAD WITHOUT CHANGING
003550*    ANY OUTPUT - YARD OPS FLIPS THIS SWITCH WHEN CHASING A MISSED
003560*    DUPLICATE, NOT AS A NORMAL PART OF THE JOB.
003570     IF WS-DEBUG-SW-ON
003580*            OPERATOR-FACING LINE, NOT PART OF THE PRINTED REPORT.
003590         DISPLAY 'DEBUG - EXISTING PIPE COUNT=' WS-EXISTING-COUNT
003600*            SYSOUT NOTE, NOT WRITTEN TO THE REPORT FILE.
003610         DISPLAY 'DEBUG - MAX PIPE ID=' WS-MAX-PIPE-ID
003620*        END-IF CLOSES THE SAME IF THE DEBUG LINE SITS INSIDE.
003630     END-IF.
003640 1200-LOAD-EXISTING-F.
003650     EXIT.
003660*
003670*    ---- ONE READ OF THE PRELOAD PASS --------------------------------
003680 1210-LOAD-EXISTING-READ-I.
003690     READ PIPE-MASTER
003700*            AT END CLAUSE OF THIS SAME READ, NOT A SEPARATE SENTENCE.
003710         AT END SET WS-EOF-MAST-YES TO TRUE.
003720     IF WS-EOF-MAST-NO
003730*        CAPTURE THE PIPE-NUMBER FOR THE DUPLICATE-CHECK TABLE,
003740*        UNLESS THE TABLE IS ALREADY AT ITS 5000-ENTRY CEILING.
003750         IF WS-EXISTING-COUNT < 5000
003760*                KEEPS THE RUNNING COUNT CURRENT.
003770             ADD 1 TO WS-EXISTING-COUNT
003780             MOVE PIPM-PIPE-NUMBER
003790*                    TARGET SUBSCRIPT CONTINUES THE SAME MOVE STATEMENT.
003800                 TO WS-EXISTING-ENTRY(WS-EXISTING-COUNT)
003810         ELSE
003820*            TABLE FULL - SAY SO RATHER THAN MISS DUPLICATES QUIETLY.
003830             DISPLAY 'WARNING - EXISTING-PIPE TABLE FULL AT 5000 - '
003840                 'DUPLICATE CHECK INCOMPLETE FOR REMAINING ROWS'
003850*            END-IF CLOSES THE SAME IF THE DISPLAY TEXT BELONGS TO.
003860         END-IF
003870*        TRACK THE HIGHEST PIPE-ID SEEN SO FAR ON THE MASTER.
003880         IF PIPM-PIPE-ID > WS-MAX-PIPE-ID
003890             MOVE PIPM-PIPE-ID TO WS-MAX-PIPE-ID
003900*            END-IF CLOSES THE SAME IF AS THE MAX-PIPE-ID TEST ABOVE.
003910         END-IF
003920*        OUTER END-IF, MATCHING THE DUPLICATE-CHECK IF ABOVE.
003930     END-IF.
003940 1210-LOAD-EXISTING-READ-F.
003950     EXIT.
003960*
003970*    ---- RE-OPEN PIPE-MASTER FOR APPEND OF THE NEWLY LOADED ROWS ---
003980 1300-OPEN-EXTEND-I.
003990     OPEN EXTEND PIPE-MASTER.
004000*        EXTEND FAILING HERE MEANS THE MASTER NEVER EXISTED TO APPEND TO.
004010     IF NOT WS-MASTFILE-SUCCESS
004020*        NO MASTER TO EXTEND (FIRST RUN) - FALL BACK TO OUTPUT OPEN.
004030         DISPLAY 'WS-MASTFILE-SW=' WS-MASTFILE-SW
004040*            OPERATOR-FACING LINE, NOT PART OF THE PRINTED REPORT.
004050         DISPLAY 'PIPE-MASTER OPEN EXTEND ERROR - TRYING OUTPUT OPEN'
004060*            FILE STATUS COMES BACK IN ITS OWN SWITCH.
004070         OPEN OUTPUT PIPE-MASTER
004080         IF NOT WS-MASTFILE-SUCCESS
004090*            NEITHER OPEN WORKED - THIS IS THE TRUE I/O CATASTROPHE
004100*            THE DIVIDE-BY-ZERO ABEND IN 8900 EXISTS FOR.
004110             PERFORM 8900-FATAL-IO-ABEND-I THRU 8900-FATAL-IO-ABEND-F
004120         END-IF
004130*        OUTER END-IF, MATCHING THE PARSE-ROW IF FARTHER ABOVE.
004140     END-IF.
004150 1300-OPEN-EXTEND-F.
004160     EXIT.
004170*
004180*    ---- ONE PASS OF THE MAIN LOOP, ONE INPUT ROW AT A TIME --------
004190 2000-PROCESS-ROWS-I.
004200     PERFORM 2100-READ-ROW-I THRU 2100-READ-ROW-F.
004210*        TESTS THE CONDITION SET UP JUST ABOVE.
004220     IF WS-EOF-IN-NO
004230*        COUNT THE ROW AND ADVANCE ITS 1-BASED ROW NUMBER BEFORE
004240*        ANY EDIT RUNS, SO A REJECTED ROW 2 IS STILL CALLED ROW 2.
004250         ADD 1 TO WS-TOTAL-CNT
004260         ADD 1 TO WS-ROW-NUMBER
004270*            CARRIES THE VALUE FORWARD UNCHANGED.
004280         MOVE 'Y' TO WS-ROW-VALID-SW
004290         MOVE SPACES TO WS-ERROR-DETAIL-TEXT
004300*        PARSE AND NUMERIC/DATE-EDIT THE ROW FIRST.
004310         PERFORM 2200-PARSE-ROW-I THRU 2200-PARSE-ROW-F
004320*            TESTS THE CONDITION SET UP JUST ABOVE.
004330         IF WS-ROW-VALID
004340*            STATUS MAP AND DUPLICATE CHECK ONLY RUN IF THE ROW
004350*            STILL PARSED CLEAN - THIS ORDER MATCHES THE SOURCE
004360*            SYSTEM'S ROW-BY-ROW PROCESSING, NOT THE REVERSE.
004370             PERFORM 2300-MAP-STATUS-I THRU 2300-MAP-STATUS-F
004380*                TURNS CONTROL OVER TO THE PARAGRAPH RANGE NAMED.
004390             PERFORM 2400-CHECK-DUPLICATE-I THRU 2400-CHECK-DUPLICATE-F
004400*            END-IF CLOSES THE DUPLICATE-CHECK PERFORM ABOVE.
004410         END-IF
004420         IF WS-ROW-VALID
004430*            STILL VALID AFTER BOTH CHECKS - ACCEPT IT.
004440             PERFORM 2600-ACCEPT-ROW-I THRU 2600-ACCEPT-ROW-F
004450*            ELSE BELOW PAIRS WITH THE ACCEPT-ROW PERFORM ABOVE IT.
004460         ELSE
004470*            FAILED PARSE, STATUS MAP NEVER RUNS, OR A DUPLICATE -
004480*            EITHER WAY IT GOES TO THE ERROR LIST, NOT THE MASTER.
004490             PERFORM 2500-REJECT-ROW-I THRU 2500-REJECT-ROW-F
004500         END-IF
004510*        OUTER END-IF, MATCHING THE ROW-VALID TEST FARTHER ABOVE.
004520     END-IF.
004530 2000-PROCESS-ROWS-F.
004540     EXIT.
004550*
004560*    ---- READ ONE ROW OF THE SPREADSHEET EXPORT ---------------------
004570 2100-READ-ROW-I.
004580     READ PIPE-LOAD-IN
004590*            AT END CLAUSE OF THIS SAME READ, NOT A SEPARATE SENTENCE.
004600         AT END MOVE 'Y' TO WS-EOF-SW-IN.
004610 2100-READ-ROW-F.
004620     EXIT.
004630*
004640*    ---- UNSTRING THE 16 CSV COLUMNS, THEN EDIT EACH ONE -----------
004650 2200-PARSE-ROW-I.
004660     MOVE SPACES TO PIPL-LOAD-RECORD.
004670*    16 COLUMNS, COMMA-DELIMITED, IN THE SHEET'S FIXED COLUMN ORDER -
004680*    THE LOAD NEVER LOOKS AT A HEADER NAME TO FIND A FIELD.
004690     UNSTRING PIPL-INPUT-LINE DELIMITED BY ','
004700         INTO PIPL-PIPE-NUMBER
004710              PIPL-DIAMETER-RAW
004720              PIPL-LENGTH-RAW
004730              PIPL-WALL-THICKNESS-RAW
004740              PIPL-MATERIAL
004750              PIPL-GRADE
004760              PIPL-MANUFACTURER
004770*            PRODUCTION DATE IS SHAPE-CHECKED LATER BY 2250, BELOW.
004780              PIPL-PRODUCTION-DATE
004790              PIPL-WEIGHT-RAW
004800              PIPL-LOCATION
004810*            STATUS-TEXT IS MAPPED LATER BY 2300, NOT HERE.
004820              PIPL-STATUS-TEXT
004830              PIPL-REMARKS
004840              PIPL-BATCH-NUMBER
004850              PIPL-QUALITY-CLASS
004860              PIPL-COATING-TYPE
004870              PIPL-PRESSURE-RATING-RAW
004880     END-UNSTRING.
004890*
004900*    DIAMETER - BLANK STAYS BLANK (RULE 2); ONLY A NON-BLANK VALUE
004910*    THAT WILL NOT SPLIT INTO TWO NUMERIC HALVES FAILS THE ROW.
004920     MOVE PIPL-DIAMETER-RAW TO PIPL-NUM-RAW.
004930*        TURNS CONTROL OVER TO THE PARAGRAPH RANGE NAMED.
004940     PERFORM 2210-EDIT-NUMERIC-FIELD-I THRU 2210-EDIT-NUMERIC-FIELD-F.
004950*    INVALID TEXT STOPS THE ROW COLD - NO POINT EDITING THE REST.
004960     IF PIPL-NUM-IS-INVALID
004970         MOVE 'Diameter is not a valid number' TO WS-ERROR-DETAIL-TEXT
004980         MOVE 'N' TO WS-ROW-VALID-SW
004990*        ELSE BELOW PAIRS WITH THE BLANK-COLUMN TEST ABOVE IT.
005000     ELSE
005010*        VALID TEXT STILL SPLITS INTO BLANK-COLUMN VS REAL VALUE.
005020         IF PIPL-NUM-IS-BLANK
005030             MOVE SPACES TO PIPM-DIAMETER
005040*            ELSE BELOW PAIRS WITH THE BLANK-DIAMETER TEST ABOVE IT.
005050         ELSE
005060*            INT/FRC HALVES LAND IN THE TWO PIPMFEC SUB-FIELDS.
005070             MOVE PIPL-NUM-INT-9 TO PIPM-DIAMETER-INT
005080             MOVE PIPL-NUM-FRC-9 TO PIPM-DIAMETER-FRC
005090*            END-IF CLOSES THE SAME IF THE DIAMETER SPLIT SITS IN.
005100         END-IF
005110     END-IF.
005120*
005130*    LENGTH - SAME RULE AS DIAMETER ABOVE; SKIPPED ENTIRELY IF THE
005140*    ROW IS ALREADY INVALID SO THE FIRST BAD FIELD WINS THE ERROR.
005150     IF WS-ROW-VALID
005160         MOVE PIPL-LENGTH-RAW TO PIPL-NUM-RAW
005170         PERFORM 2210-EDIT-NUMERIC-FIELD-I THRU 2210-EDIT-NUMERIC-FIELD-F
005180*        SAME INVALID/BLANK/NUMERIC THREE-WAY SPLIT AS DIAMETER.
005190         IF PIPL-NUM-IS-INVALID
005200             MOVE 'Length is not a valid number' TO WS-ERROR-DETAIL-TEXT
005210             MOVE 'N' TO WS-ROW-VALID-SW
005220         ELSE
005230*            VALID TEXT - BLANK COLUMN OR REAL INT/FRC VALUE.
005240             IF PIPL-NUM-IS-BLANK
005250*                NO LENGTH GIVEN - LEAVE THE MASTER FIELD BLANK,
005260*                NOT ZERO; ZERO WOULD READ AS A MEASURED VALUE.
005270                 MOVE SPACES TO PIPM-LENGTH
005280             ELSE
005290*                SPLIT INTO WHOLE AND FRACTIONAL HALVES PER KC09PYD-058.
005300                 MOVE PIPL-NUM-INT-9 TO PIPM-LENGTH-INT
005310                 MOVE PIPL-NUM-FRC-9 TO PIPM-LENGTH-FRC
005320             END-IF
005330         END-IF
005340     END-IF.
005350*
005360*    WALL THICKNESS - SAME RULE AGAIN; THE LONGER ERROR TEXT BELOW
005370*    WRAPS TO A CONTINUATION LINE BUT IS STILL ONE LITERAL.
005380     IF WS-ROW-VALID
005390         MOVE PIPL-WALL-THICKNESS-RAW TO PIPL-NUM-RAW
005400         PERFORM 2210-EDIT-NUMERIC-FIELD-I THRU 2210-EDIT-NUMERIC-FIELD-F
005410*        INVALID TEXT IS REPORTED WITH THE FIELD'S OWN NAME, NOT A
005420*        GENERIC "NUMERIC FIELD" MESSAGE - EASIER FOR THE YARD
005430*        CREW TO FIX ON THE NEXT UPLOAD.
005440         IF PIPL-NUM-IS-INVALID
005450             MOVE 'Wall thickness is not a valid number'
005460*                    TARGET FIELD CONTINUES THE SAME STRING STATEMENT.
005470                 TO WS-ERROR-DETAIL-TEXT
005480             MOVE 'N' TO WS-ROW-VALID-SW
005490         ELSE
005500*            VALID TEXT - BLANK COLUMN OR REAL INT/FRC VALUE.
005510             IF PIPL-NUM-IS-BLANK
005520*                NO WALL THICKNESS GIVEN - BLANK, NOT ZERO.
005530                 MOVE SPACES TO PIPM-WALL-THICKNESS
005540             ELSE
005550*                SAME INT/FRC SPLIT AS THE OTHER FOUR NUMERIC FIELDS.
005560                 MOVE PIPL-NUM-INT-9 TO PIPM-WALL-THICK-INT
005570                 MOVE PIPL-NUM-FRC-9 TO PIPM-WALL-THICK-FRC
005580             END-IF
005590         END-IF
005600     END-IF.
005610*
005620*    WEIGHT - SAME RULE AGAIN.
005630     IF WS-ROW-VALID
005640         MOVE PIPL-WEIGHT-RAW TO PIPL-NUM-RAW
005650         PERFORM 2210-EDIT-NUMERIC-FIELD-I THRU 2210-EDIT-NUMERIC-FIELD-F
005660*        SAME THREE-WAY SPLIT AS THE THREE NUMERIC FIELDS ABOVE.
005670         IF PIPL-NUM-IS-INVALID
005680             MOVE 'Weight is not a valid number' TO WS-ERROR-DETAIL-TEXT
005690             MOVE 'N' TO WS-ROW-VALID-SW
005700         ELSE
005710*            VALID TEXT - BLANK COLUMN OR REAL INT/FRC VALUE.
005720             IF PIPL-NUM-IS-BLANK
005730*                NO WEIGHT GIVEN - BLANK, NOT ZERO.
005740                 MOVE SPACES TO PIPM-WEIGHT
005750             ELSE
005760*                SAME INT/FRC SPLIT AS THE OTHER FOUR NUMERIC FIELDS.
005770                 MOVE PIPL-NUM-INT-9 TO PIPM-WEIGHT-INT
005780                 MOVE PIPL-NUM-FRC-9 TO PIPM-WEIGHT-FRC
005790*                END-IF CLOSES THE SAME IF THE WEIGHT SPLIT SITS IN.
005800             END-IF
005810         END-IF
005820     END-IF.
005830*
005840*    PRESSURE RATING - LAST OF THE FIVE NUMERIC COLUMNS.
005850     IF WS-ROW-VALID
005860         MOVE PIPL-PRESSURE-RATING-RAW TO PIPL-NUM-RAW
005870         PERFORM 2210-EDIT-NUMERIC-FIELD-I THRU 2210-EDIT-NUMERIC-FIELD-F
005880*        ONCE THIS FIELD IS DONE, ALL FIVE NUMERIC COLUMNS HAVE
005890*        EITHER PASSED THE EDIT OR ALREADY FAILED THE ROW.
005900         IF PIPL-NUM-IS-INVALID
005910             MOVE 'Pressure rating is not a valid number'
005920                 TO WS-ERROR-DETAIL-TEXT
005930             MOVE 'N' TO WS-ROW-VALID-SW
005940         ELSE
005950*            VALID TEXT - BLANK COLUMN OR REAL INT/FRC VALUE.
005960             IF PIPL-NUM-IS-BLANK
005970*                NO PRESSURE RATING GIVEN - BLANK, NOT ZERO.
005980                 MOVE SPACES TO PIPM-PRESSURE-RATING
005990             ELSE
006000*                SAME INT/FRC SPLIT AS THE OTHER FOUR NUMERIC FIELDS.
006010                 MOVE PIPL-NUM-INT-9 TO PIPM-PRESS-RATING-INT
006020                 MOVE PIPL-NUM-FRC-9 TO PIPM-PRESS-RATING-FRC
006030             END-IF
006040         END-IF
006050     END-IF.
006060*
006070*    PRODUCTION DATE - SHAPE-CHECKED ONLY, BY ITS OWN PARAGRAPH.
006080     IF WS-ROW-VALID
006090         PERFORM 2250-EDIT-PRODUCTION-DATE-I
006100*                THRU NAMES THE EXIT PARAGRAPH, SAME PERFORM.
006110             THRU 2250-EDIT-PRODUCTION-DATE-F
006120     END-IF.
006130*
006140*    EVERYTHING LEFT IS A STRAIGHT COPY - NO EDIT RULE APPLIES TO
006150*    THESE COLUMNS, SO A ROW THAT GOT THIS FAR JUST CARRIES THEM.
006160     IF WS-ROW-VALID
006170         MOVE PIPL-PIPE-NUMBER     TO PIPM-PIPE-NUMBER
006180*        PIPE-NUMBER ITSELF IS NEVER EDITED - IT IS FREE-FORM TEXT
006190*        ON THE SHEET, ONLY COMPARED FOR DUPLICATES BY 2400.
006200         MOVE PIPL-MATERIAL        TO PIPM-MATERIAL
006210         MOVE PIPL-GRADE           TO PIPM-GRADE
006220         MOVE PIPL-MANUFACTURER    TO PIPM-MANUFACTURER
006230*        LOCATION, REMARKS, AND BATCH NUMBER ARE ALL FREE-FORM YARD
006240*        TEXT TOO - NONE OF THE THREE HAS AN EDIT RULE OF ITS OWN.
006250         MOVE PIPL-LOCATION        TO PIPM-LOCATION
006260         MOVE PIPL-REMARKS         TO PIPM-REMARKS
006270         MOVE PIPL-BATCH-NUMBER    TO PIPM-BATCH-NUMBER
006280*        QUALITY CLASS AND COATING TYPE CARRIED SINCE KC09PYD-031.
006290         MOVE PIPL-QUALITY-CLASS   TO PIPM-QUALITY-CLASS
006300         MOVE PIPL-COATING-TYPE    TO PIPM-COATING-TYPE
006310     END-IF.
006320 2200-PARSE-ROW-F.
006330     EXIT.
006340*
006350*    ---- SHARED NUMERIC EDIT, PERFORMED ONCE PER NUMERIC COLUMN ----
006360*    CALLER MOVES THE RAW CSV TEXT INTO PIPL-NUM-RAW FIRST.  A
006370*    BLANK COLUMN IS LEFT BLANK (RULE 2) -- ONLY A NON-BLANK COLUMN
006380*    THAT WILL NOT SPLIT INTO TWO ALL-NUMERIC HALVES IS AN ERROR.
006390 2210-EDIT-NUMERIC-FIELD-I.
006400*    RESET BOTH 88-LEVEL SWITCHES EVERY CALL - ONE CALL EDITS ONE
006410*    COLUMN, AND THE PREVIOUS COLUMN'S RESULT MUST NOT CARRY OVER.
006420     MOVE 'N' TO PIPL-NUM-BLANK-SW.
006430     MOVE 'Y' TO PIPL-NUM-VALID-SW.
006440     IF PIPL-NUM-RAW = SPACES
006450*        BLANK COLUMN - NOT AN ERROR, JUST NOTHING TO STORE.
006460         SET PIPL-NUM-IS-BLANK TO TRUE
006470     ELSE
006480*        SPLIT ON THE DECIMAL POINT INTO INTEGER AND FRACTION HALVES
006490*        PER THE INT/FRC LAYOUT ADOPTED IN PIPMFEC (KC09PYD-058).
006500         MOVE SPACES TO PIPL-NUM-INT-ALPHA PIPL-NUM-FRC-ALPHA
006510         UNSTRING PIPL-NUM-RAW DELIMITED BY '.'
006520*                TARGET FIELDS CONTINUE THE SAME UNSTRING STATEMENT.
006530             INTO PIPL-NUM-INT-ALPHA PIPL-NUM-FRC-ALPHA
006540         END-UNSTRING
006550*        LEADING BLANKS LEFT BY A SHORT VALUE BECOME ZEROS SO THE
006560*        NUMERIC TEST BELOW DOES NOT FAIL ON A HALF-EMPTY FIELD.
006570         INSPECT PIPL-NUM-INT-ALPHA REPLACING LEADING SPACE BY ZERO
006580         INSPECT PIPL-NUM-FRC-ALPHA REPLACING LEADING SPACE BY ZERO
006590*            BRANCHES ON THE CONDITION ABOVE.
006600         IF PIPL-NUM-INT-ALPHA NOT NUMERIC
006610            OR PIPL-NUM-FRC-ALPHA NOT NUMERIC
006620*            NEITHER HALF IS ALL-DIGITS - THE COLUMN FAILS THE EDIT.
006630             SET PIPL-NUM-IS-INVALID TO TRUE
006640         END-IF
006650     END-IF.
006660 2210-EDIT-NUMERIC-FIELD-F.
006670     EXIT.
006680*
006690*    ---- PRODUCTION-DATE IS CHECKED FOR SHAPE ONLY, NOT COMPUTED ---
006700 2250-EDIT-PRODUCTION-DATE-I.
006710     IF PIPL-PRODUCTION-DATE = SPACES
006720*        BLANK PRODUCTION DATE IS ALLOWED - LEAVE IT BLANK.
006730         MOVE SPACES TO PIPM-PRODUCTION-DATE
006740     ELSE
006750         MOVE PIPL-PRODUCTION-DATE TO PIPM-PRODUCTION-DATE
006760*        CCYY-MM-DD SHAPE CHECK - THE DASHES HAVE TO BE IN PLACE
006770*        AND ALL THREE NUMBERED PIECES HAVE TO BE ALL-DIGITS.
006780         IF PIPM-PROD-DATE-CCYY NOT NUMERIC
006790            OR PIPM-PROD-DATE-MM   NOT NUMERIC
006800*               SAME OR CHAIN - ONE BAD COMPONENT FAILS THE WHOLE DATE.
006810            OR PIPM-PROD-DATE-DD   NOT NUMERIC
006820            OR PIPL-PRODUCTION-DATE(5:1) NOT = '-'
006830            OR PIPL-PRODUCTION-DATE(8:1) NOT = '-'
006840*            THE Y2K FOLLOW-UP (KC09PYD-Y2K) MADE THIS BRANCH
006850*            CATCH A 2-DIGIT YEAR TOO - CCYY NOT NUMERIC FAILS IT.
006860             MOVE 'Production date is not a valid date'
006870                 TO WS-ERROR-DETAIL-TEXT
006880             MOVE 'N' TO WS-ROW-VALID-SW
006890         ELSE
006900*            SHAPE IS RIGHT - STILL HAVE TO CHECK THE MONTH AND DAY
006910*            ARE IN RANGE (KC09PYD-Y2K FOLLOW-UP DID NOT TOUCH THIS
006920*            PART, JUST THE 2-DIGIT-YEAR REJECTION ABOVE).
006930             MOVE PIPM-PROD-DATE-MM TO WS-PROD-MM-NUM
006940             MOVE PIPM-PROD-DATE-DD TO WS-PROD-DD-NUM
006950*            ZONED COMPARE AGAINST THE CALENDAR LIMITS - NO CHECK
006960*            FOR SHORT MONTHS (FEB 30 PASSES); THE SOURCE SHEET
006970*            NEVER NEEDED THAT LEVEL OF VALIDATION.
006980*            OUT-OF-RANGE MONTH OR DAY FAILS THE ROW THE SAME WAY
006990*            A BADLY SHAPED DATE DOES, ONE PARAGRAPH UP.
007000             IF WS-PROD-MM-NUM < 1 OR WS-PROD-MM-NUM > 12
007010                OR WS-PROD-DD-NUM < 1 OR WS-PROD-DD-NUM > 31
007020*                SAME ERROR TEXT AS THE SHAPE CHECK ABOVE - THE
007030*                SHEET NEVER NEEDED TO TELL THE TWO FAILURES APART.
007040                 MOVE 'Production date is not a valid date'
007050                     TO WS-ERROR-DETAIL-TEXT
007060                 MOVE 'N' TO WS-ROW-VALID-SW
007070             END-IF
007080         END-IF
007090     END-IF.
007100 2250-EDIT-PRODUCTION-DATE-F.
007110     EXIT.
007120*
007130*    ---- STATUS-TEXT TO PIPE-STATUS CODE, RULE 3 A THRU D ----------
007140 2300-MAP-STATUS-I.
007150     IF PIPL-STATUS-TEXT = SPACES
007160*        NO STATUS GIVEN ON THE SHEET - DEFAULT TO NEW (RULE 3A).
007170         MOVE 'NEW' TO PIPM-STATUS-CODE
007180     ELSE
007190*        NORMALIZE BEFORE COMPARE - UPPERCASE FIRST, INTERIOR
007200*        SPACES TO UNDERSCORES SECOND, SO "IN STOCK" AND "in_stock"
007210*        BOTH LAND ON THE SAME CODE (RULE 3B).
007220         MOVE PIPL-STATUS-TEXT TO WS-STATUS-WORK
007230         INSPECT WS-STATUS-WORK
007240*                CONVERTING CLAUSE NAMES THE FROM-ALPHABET, SAME INSPECT.
007250             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
007260                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
007270*        FIND THE LAST NON-BLANK CHARACTER SO TRAILING SPACES ARE
007280*        NOT TURNED INTO UNDERSCORES TOO.
007290         MOVE 20 TO WS-STATUS-LEN
007300*        VARYING PERFORM COUNTS DOWN FROM THE FULL WIDTH RATHER
007310*        THAN UP, SINCE THE UNKNOWN IS HOW MUCH TRAILING BLANK
007320*        THERE IS, NOT HOW MUCH TEXT.
007330         PERFORM 2310-FIND-STATUS-LEN-I THRU 2310-FIND-STATUS-LEN-F
007340             VARYING WS-STATUS-LEN FROM 20 BY -1
007350*                LOOP TEST CONTINUES THE SAME VARYING CLAUSE.
007360             UNTIL WS-STATUS-LEN = 0
007370                OR WS-STATUS-WORK(WS-STATUS-LEN:1) NOT = SPACE
007380*        WS-STATUS-LEN = 0 MEANS THE WHOLE 20 BYTES WAS BLANK AFTER
007390*        ALL - INSPECT BELOW IS SKIPPED, AND EVERY WHEN BELOW FAILS.
007400         IF WS-STATUS-LEN > 0
007410             INSPECT WS-STATUS-WORK(1:WS-STATUS-LEN)
007420                 REPLACING ALL SPACE BY '_'
007430         END-IF
007440         EVALUATE TRUE
007450*            RULE 3B - NORMALIZED ENGLISH TEXT, EXACT CODE MATCH.
007460             WHEN WS-STATUS-WORK = 'NEW'
007470                 MOVE 'NEW' TO PIPM-STATUS-CODE
007480*            "IN STOCK" NORMALIZES TO "IN_STOCK" - SAME TEXT AS
007490*            THE CODE ITSELF, SO ONE COMPARE COVERS BOTH SPELLINGS.
007500             WHEN WS-STATUS-WORK = 'IN_STOCK'
007510                 MOVE 'IN_STOCK' TO PIPM-STATUS-CODE
007520*            "IN USE" NORMALIZES THE SAME WAY AS "IN STOCK" ABOVE.
007530             WHEN WS-STATUS-WORK = 'IN_USE'
007540                 MOVE 'IN_USE' TO PIPM-STATUS-CODE
007550*            DAMAGED HAS NO SPACE TO NORMALIZE - STRAIGHT COMPARE.
007560             WHEN WS-STATUS-WORK = 'DAMAGED'
007570                 MOVE 'DAMAGED' TO PIPM-STATUS-CODE
007580*            SCRAPPED, SAME AS DAMAGED - SINGLE WORD, NO UNDERSCORE.
007590             WHEN WS-STATUS-WORK = 'SCRAPPED'
007600                 MOVE 'SCRAPPED' TO PIPM-STATUS-CODE
007610*            UNDER INSPECTION IS THE ONE TWO-WORD CODE, COVERED BY
007620*            THE SAME SPACE-TO-UNDERSCORE NORMALIZATION AS THE REST.
007630             WHEN WS-STATUS-WORK = 'UNDER_INSPECTION'
007640                 MOVE 'UNDER_INSPECTION' TO PIPM-STATUS-CODE
007650*            RULE 3C - NEW, CYRILLIC ALIAS, KC09PYD-088.  COMPARED
007660*            AGAINST THE RAW SHEET TEXT, NOT THE UPPERCASED WORK
007670*            AREA - UPPERCASING HAS NO EFFECT ON CYRILLIC LETTERS.
007680             WHEN PIPL-STATUS-TEXT = WS-ALIAS-NEW-RU
007690                 MOVE 'NEW' TO PIPM-STATUS-CODE
007700*            IN STOCK, CYRILLIC ALIAS.
007710             WHEN PIPL-STATUS-TEXT = WS-ALIAS-IN-STOCK-RU
007720                 MOVE 'IN_STOCK' TO PIPM-STATUS-CODE
007730*            IN USE, CYRILLIC ALIAS.
007740             WHEN PIPL-STATUS-TEXT = WS-ALIAS-IN-USE-RU
007750                 MOVE 'IN_USE' TO PIPM-STATUS-CODE
007760*            DAMAGED, CYRILLIC ALIAS.
007770             WHEN PIPL-STATUS-TEXT = WS-ALIAS-DAMAGED-RU
007780                 MOVE 'DAMAGED' TO PIPM-STATUS-CODE
007790*            SCRAPPED, CYRILLIC ALIAS - LAST OF THE FIVE ALIASES;
007800*            UNDER INSPECTION HAS NO ALIAS, THE CREW NEVER ASKED.
007810             WHEN PIPL-STATUS-TEXT = WS-ALIAS-SCRAPPED-RU
007820                 MOVE 'SCRAPPED' TO PIPM-STATUS-CODE
007830*            RULE 3D - ANYTHING ELSE ON THE SHEET DEFAULTS TO NEW,
007840*            THE SAME AS A BLANK STATUS.
007850             WHEN OTHER
007860                 MOVE 'NEW' TO PIPM-STATUS-CODE
007870         END-EVALUATE
007880     END-IF.
007890 2300-MAP-STATUS-F.
007900     EXIT.
007910*
007920*    ---- TRAILING-BLANK SCAN HELPER FOR 2300'S VARYING PERFORM -----
007930 2310-FIND-STATUS-LEN-I.
007940     CONTINUE.
007950 2310-FIND-STATUS-LEN-F.
007960     EXIT.
007970*
007980*    ---- DUPLICATE CHECK AGAINST THE IN-MEMORY EXISTING TABLE ------
007990 2400-CHECK-DUPLICATE-I.
008000*    RESET BEFORE EVERY ROW - WS-FOUND-SW DOES NOT CARRY OVER FROM
008010*    THE PREVIOUS ROW'S CHECK.
008020     MOVE 'N' TO WS-FOUND-SW.
008030     IF PIPL-PIPE-NUMBER NOT = SPACES
008040*        ONLY SEARCH IF THE TABLE HAS ANYTHING IN IT - AN EMPTY
008050*        MASTER MEANS EVERY PIPE NUMBER IS BY DEFINITION NEW.
008060         IF WS-EXISTING-COUNT > 0
008070             PERFORM 2410-SEARCH-EXISTING-I THRU 2410-SEARCH-EXISTING-F
008080                 VARYING WS-EXIST-IDX FROM 1 BY 1
008090*                    LOOP TEST CONTINUES THE SAME VARYING CLAUSE.
008100                 UNTIL WS-EXIST-IDX > WS-EXISTING-COUNT
008110                    OR WS-FOUND-YES
008120         END-IF
008130         IF WS-FOUND-YES
008140*            MATCH FOUND - REJECT, NOT OVERWRITE; THE LOAD NEVER
008150*            UPDATES AN EXISTING MASTER ROW.
008160             STRING 'Pipe number already exists: ' DELIMITED BY SIZE
008170                    PIPL-PIPE-NUMBER DELIMITED BY SPACE
008180                    INTO WS-ERROR-DETAIL-TEXT
008190             MOVE 'N' TO WS-ROW-VALID-SW
008200         END-IF
008210     END-IF.
008220 2400-CHECK-DUPLICATE-F.
008230     EXIT.
008240*
008250*    ---- ONE COMPARE OF THE VARYING PERFORM ABOVE -------------------
008260 2410-SEARCH-EXISTING-I.
008270     IF WS-EXISTING-ENTRY(WS-EXIST-IDX) = PIPL-PIPE-NUMBER
008280*            FLIPS THE 88-LEVEL CONDITION.
008290         SET WS-FOUND-YES TO TRUE
008300     END-IF.
008310 2410-SEARCH-EXISTING-F.
008320     EXIT.
008330*
008340*    ---- REJECT: APPEND "ROW <N>: <DETAIL>" TO THE ERROR LIST ------
008350 2500-REJECT-ROW-I.
008360*    COUNTED HERE, NOT IN 2900 - A ROW CAN FAIL FOR THREE DIFFERENT
008370*    REASONS AND THIS IS THE ONE PLACE ALL THREE PATHS MEET.
008380     ADD 1 TO WS-FAILED-CNT.
008390*    EDIT THE ROW NUMBER WITH LEADING-ZERO SUPPRESSION, THEN FIND
008400*    WHERE THE SUPPRESSED BLANKS END SO THE TEXT BUILT BELOW DOES
008410*    NOT CARRY THEM.
008420     MOVE WS-ROW-NUMBER TO WS-ERR-ROW-EDIT.
008430*    WS-ERR-ROW-EDIT IS 7 BYTES WIDE (PIC Z(06)9) SO THE SCAN NEVER
008440*    NEEDS TO LOOK PAST POSITION 7.
008450     MOVE 1 TO WS-ROW-TEXT-START.
008460     PERFORM 2510-FIND-ROW-START-I THRU 2510-FIND-ROW-START-F
008470*            VARYING CLAUSE CONTINUES THE SAME PERFORM STATEMENT.
008480         VARYING WS-ROW-TEXT-START FROM 1 BY 1
008490         UNTIL WS-ROW-TEXT-START > 7
008500            OR WS-ERR-ROW-EDIT(WS-ROW-TEXT-START:1) NOT = SPACE.
008510*    200-ENTRY CEILING, RAISED FROM THE ORIGINAL 50 BY KC09PYD-071 -
008520*    ENTRY 200 ITSELF IS REUSED AS A "MORE ROWS WERE REJECTED" NOTE
008530*    RATHER THAN SILENTLY DROPPING THEM.
008540     IF PIPR-ERROR-COUNT < 200
008550         ADD 1 TO PIPR-ERROR-COUNT
008560*        BUILD "ROW N: DETAIL" IN THE SCRATCH AREA FIRST, THEN MOVE
008570*        IT INTO THE TABLE ENTRY - THE STRING CANNOT TARGET A
008580*        SUBSCRIPTED PIPR-ERROR-LIST ENTRY DIRECTLY.
008590         STRING 'Row ' DELIMITED BY SIZE
008600                WS-ERR-ROW-EDIT(WS-ROW-TEXT-START:) DELIMITED BY SIZE
008610                ': ' DELIMITED BY SIZE
008620                WS-ERROR-DETAIL-TEXT DELIMITED BY SIZE
008630*                   TARGET FIELD CONTINUES THE SAME STRING STATEMENT.
008640                INTO WS-ERR-LINE-TEXT
008650         MOVE WS-ERR-LINE-TEXT TO PIPR-ERROR-LIST(PIPR-ERROR-COUNT)
008660     ELSE
008670         IF PIPR-ERROR-COUNT = 200
008680*            ONLY WRITTEN ONCE, THE FIRST TIME THE CEILING IS HIT.
008690             ADD 1 TO PIPR-ERROR-COUNT
008700             MOVE 'Additional rejected rows were not listed - '
008710                 TO PIPR-ERROR-LIST(200)
008720         END-IF
008730     END-IF.
008740 2500-REJECT-ROW-F.
008750     EXIT.
008760*
008770*    ---- ONE COMPARE OF THE VARYING PERFORM ABOVE -------------------
008780 2510-FIND-ROW-START-I.
008790*    CONTINUE - THE VARYING CLAUSE ABOVE DOES THE WORK; THIS BODY
008800*    ONLY EXISTS SO 2500 HAS A PARAGRAPH RANGE TO PERFORM.
008810     CONTINUE.
008820 2510-FIND-ROW-START-F.
008830     EXIT.
008840*
008850*    ---- ACCEPT: NEXT PIPE-ID, STAMP DATES, WRITE MASTER -----------
008860 2600-ACCEPT-ROW-I.
008870*    SURROGATE PIPE-ID IS MAX-EXISTING-PLUS-ONE, NOT A COUNTER OF
008880*    ROWS PROCESSED - A RUN OF 20 ROWS WITH 3 REJECTS STILL HANDS
008890*    OUT 17 CONSECUTIVE IDS STARTING ABOVE THE OLD MAX.
008900     ADD 1 TO WS-MAX-PIPE-ID.
008910     MOVE WS-MAX-PIPE-ID TO PIPM-PIPE-ID.
008920*    CREATED AND UPDATED DATE ARE THE SAME VALUE ON A BRAND-NEW
008930*    MASTER ROW - THERE IS NO PRIOR UPDATE TO PRESERVE.
008940     MOVE WS-RUN-DATE-TEXT TO PIPM-CREATED-DATE.
008950     MOVE WS-RUN-DATE-TEXT TO PIPM-UPDATED-DATE.
008960*        HANDS CONTROL TO ITS OWN PARAGRAPH RANGE.
008970     PERFORM 2700-WRITE-MASTER-I THRU 2700-WRITE-MASTER-F.
008980     ADD 1 TO WS-SUCCESS-CNT.
008990*    FOLD THIS ROW'S PIPE NUMBER INTO THE IN-MEMORY TABLE SO A
009000*    LATER DUPLICATE ROW IN THE SAME FILE IS ALSO CAUGHT.
009010     IF PIPL-PIPE-NUMBER NOT = SPACES
009020*        SAME 5000-ENTRY CEILING AS 1210'S PRELOAD - IF THE MASTER
009030*        WAS ALREADY FULL THIS ROW'S NUMBER SIMPLY IS NOT ADDED.
009040         IF WS-EXISTING-COUNT < 5000
009050             ADD 1 TO WS-EXISTING-COUNT
009060             MOVE PIPL-PIPE-NUMBER
009070                 TO WS-EXISTING-ENTRY(WS-EXISTING-COUNT)
009080         END-IF
009090     END-IF.
009100 2600-ACCEPT-ROW-F.
009110     EXIT.
009120*
009130*    ---- WRITE ONE ACCEPTED ROW TO PIPE-MASTER -----------------------
009140 2700-WRITE-MASTER-I.
009150*    SEQUENTIAL WRITE ONTO THE EXTEND-MODE OPEN FROM 1300 - EACH
009160*    ACCEPTED ROW LANDS AFTER THE LAST RECORD ALREADY ON THE FILE.
009170     WRITE PIPM-MASTER-RECORD.
009180     IF NOT WS-MASTFILE-SUCCESS
009190*        A WRITE FAILURE HERE IS THE SAME TRUE I/O CATASTROPHE AS A
009200*        FAILED OPEN EXTEND - FORCE THE ABEND RATHER THAN CONTINUE
009210*        WITH A MASTER FILE THAT MAY NOW BE IN AN UNKNOWN STATE.
009220         DISPLAY 'WS-MASTFILE-SW=' WS-MASTFILE-SW
009230         DISPLAY 'PIPE-MASTER WRITE ERROR'
009240*            HANDS CONTROL TO ITS OWN PARAGRAPH RANGE.
009250         PERFORM 8900-FATAL-IO-ABEND-I THRU 8900-FATAL-IO-ABEND-F
009260     END-IF.
009270 2700-WRITE-MASTER-F.
009280     EXIT.
009290*
009300*    ---- ROLL THE RUN'S COUNTS INTO THE UPLOAD-RESPONSE FIELDS -----
009310 2900-FINALIZE-TOTALS-I.
009320*    TOTAL AND SUCCESSFUL ARE PLAIN RUNNING COUNTS FROM 2000/2600 -
009330*    ONLY THE FAILED COUNT GETS RECOMPUTED, BELOW.
009340     MOVE WS-TOTAL-CNT   TO PIPR-TOTAL-RECORDS.
009350     MOVE WS-SUCCESS-CNT TO PIPR-SUCCESSFUL-RECORDS.
009360*    RECOMPUTED RATHER THAN TRUSTED FROM THE RUNNING WS-FAILED-CNT,
009370*    SO A SHORT-CIRCUITED EDIT PATH CANNOT LEAVE THE TWO DISAGREEING.
009380     COMPUTE WS-FAILED-CNT = WS-TOTAL-CNT - WS-SUCCESS-CNT.
009390     MOVE WS-FAILED-CNT  TO PIPR-FAILED-RECORDS.
009400*    THIS PARAGRAPH ONLY RUNS ON THE NORMAL PATH - 8000 SETS ITS
009410*    OWN FAILURE VERSION OF THESE SAME THREE FIELDS.
009420     SET PIPR-SUCCESS TO TRUE.
009430     MOVE 'Excel file processed successfully' TO PIPR-MESSAGE.
009440 2900-FINALIZE-TOTALS-F.
009450     EXIT.
009460*
009470*    ---- CLOSE BOTH FILES TOUCHED ON THE NORMAL PATH ----------------
009480 3000-CLOSE-FILES-I.
009490*    PIPE-RPT IS NOT CLOSED HERE - 3100 OPENS IT ON ITS OWN, AFTER
009500*    THESE TWO ARE ALREADY DONE WITH.
009510     CLOSE PIPE-LOAD-IN.
009520     CLOSE PIPE-MASTER.
009530 3000-CLOSE-FILES-F.
009540     EXIT.
009550*
009560*    ---- WRITE THE UPLOAD-REPORT SUMMARY - RUNS EVEN ON FAILURE ----
009570 3100-WRITE-REPORT-I.
009580*    ALWAYS OUTPUT, NEVER EXTEND - ONE REPORT FILE PER RUN, NOT AN
009590*    ACCUMULATING LOG.
009600     OPEN OUTPUT PIPE-RPT.
009610     IF WS-RPTFILE-SUCCESS
009620*        TITLE LINE, TOP OF FIRST PAGE.
009630         MOVE 'PIPE INVENTORY LOAD REPORT' TO PIPR-PL-TEXT
009640*            ONE MORE LINE ONTO THE OUTPUT FILE.
009650         WRITE PIPR-REPORT-LINE FROM PIPR-PRINT-LINE
009660             AFTER ADVANCING PAGE
009670*        SUCCESS/FAILURE LINE AND MESSAGE, AS SET BY 2900 OR 8000.
009680         STRING 'SUCCESS: ' DELIMITED BY SIZE
009690*            PIPR-SUCCESS-FLAG IS THE 88-LEVEL'S VALUE 'Y' OR 'N',
009700*            NOT A SPELLED-OUT WORD - COPY PIPRFEC.
009710                PIPR-SUCCESS-FLAG DELIMITED BY SIZE
009720                '   MESSAGE: ' DELIMITED BY SIZE
009730*                   LITERAL AND FIELD CONTINUE THE SAME STRING STATEMENT.
009740                PIPR-MESSAGE DELIMITED BY SIZE
009750                INTO PIPR-PL-TEXT
009760         WRITE PIPR-REPORT-LINE FROM PIPR-PRINT-LINE
009770*        TOTAL / SUCCESSFUL / FAILED COUNT LINES, IN THAT ORDER.
009780         MOVE PIPR-TOTAL-RECORDS TO PIPR-TOTAL-EDIT
009790*        PIPR-TOTAL-EDIT IS A ZERO-SUPPRESSED NUMERIC-EDITED FIELD,
009800*        COPY PIPRFEC - THE REPORT NEVER PRINTS LEADING ZEROS.
009810         STRING 'TOTAL RECORDS:      ' DELIMITED BY SIZE
009820                PIPR-TOTAL-EDIT DELIMITED BY SIZE
009830*                   TARGET FIELD CONTINUES THE SAME STRING STATEMENT.
009840                INTO PIPR-PL-TEXT
009850         WRITE PIPR-REPORT-LINE FROM PIPR-PRINT-LINE
009860*        SUCCESSFUL COUNT IS 2900'S WS-SUCCESS-CNT, ONE ADD PER ROW
009870*        ACCEPTED BY 2600 - NOT RECOMPUTED LIKE THE FAILED COUNT.
009880         MOVE PIPR-SUCCESSFUL-RECORDS TO PIPR-SUCCESS-EDIT
009890         STRING 'SUCCESSFUL RECORDS: ' DELIMITED BY SIZE
009900                PIPR-SUCCESS-EDIT DELIMITED BY SIZE
009910                INTO PIPR-PL-TEXT
009920         WRITE PIPR-REPORT-LINE FROM PIPR-PRINT-LINE
009930*        FAILED COUNT COMES FROM 2900'S RECOMPUTED WS-FAILED-CNT,
009940*        NOT A RUNNING TOTAL KEPT IN THIS PARAGRAPH.
009950         MOVE PIPR-FAILED-RECORDS TO PIPR-FAILED-EDIT
009960         STRING 'FAILED RECORDS:     ' DELIMITED BY SIZE
009970                PIPR-FAILED-EDIT DELIMITED BY SIZE
009980                INTO PIPR-PL-TEXT
009990         WRITE PIPR-REPORT-LINE FROM PIPR-PRINT-LINE
010000*        "ERRORS:" HEADS THE LIST EVEN WHEN THE LIST IS EMPTY.
010010         MOVE 'ERRORS:' TO PIPR-PL-TEXT
010020         WRITE PIPR-REPORT-LINE FROM PIPR-PRINT-LINE
010030*        ONE LINE PER ENTRY ON THE ERROR LIST, IF ANY ROWS FAILED.
010040         IF PIPR-ERROR-COUNT > 0
010050             SET PIPR-ERROR-IDX TO 1
010060             PERFORM 3110-WRITE-ERROR-LINES-I
010070                 THRU 3110-WRITE-ERROR-LINES-F
010080*                    VARYING CLAUSE CONTINUES THE SAME PERFORM STATEMENT.
010090                 VARYING PIPR-ERROR-IDX FROM 1 BY 1
010100                 UNTIL PIPR-ERROR-IDX > PIPR-ERROR-COUNT
010110         END-IF
010120         CLOSE PIPE-RPT
010130     ELSE
010140*        REPORT FILE WOULD NOT OPEN - LOG IT AND MOVE ON; THE JOB
010150*        STILL ENDS NORMALLY THROUGH 9000.
010160         DISPLAY 'WS-RPTFILE-SW=' WS-RPTFILE-SW
010170*            SYSOUT NOTE, NOT WRITTEN TO THE REPORT FILE.
010180         DISPLAY 'PIPE-RPT OPEN ERROR - REPORT NOT WRITTEN'
010190     END-IF.
010200 3100-WRITE-REPORT-F.
010210     EXIT.
010220*
010230*    ---- ONE ERROR-LIST ENTRY, WRITTEN AS ITS OWN REPORT LINE ------
010240 3110-WRITE-ERROR-LINES-I.
010250*    TWO LEADING SPACES INDENT THE ERROR TEXT UNDER THE "ERRORS:"
010260*    HEADING LINE WRITTEN BY THE CALLER, 3100, ABOVE.
010270     MOVE SPACES TO PIPR-PL-TEXT.
010280     STRING '  ' DELIMITED BY SIZE
010290            PIPR-ERROR-LIST(PIPR-ERROR-IDX) DELIMITED BY SIZE
010300            INTO PIPR-PL-TEXT
010310     WRITE PIPR-REPORT-LINE FROM PIPR-PRINT-LINE.
010320 3110-WRITE-ERROR-LINES-F.
010330     EXIT.
010340*
010350*    ---- INPUT WOULD NOT OPEN - RUN ENDS WITHOUT TOUCHING MASTER ---
010360 8000-INPUT-FAILED-I.
010370*    ALL COUNTS STAY AT ZERO - NO ROW WAS EVER READ, LET ALONE
010380*    EDITED, SO THERE IS NOTHING TO REPORT BUT THE FAILURE ITSELF.
010390     MOVE ZERO TO PIPR-TOTAL-RECORDS PIPR-SUCCESSFUL-RECORDS
010400                  PIPR-FAILED-RECORDS.
010410*    NO ERROR LIST EITHER - THE SHEET WAS NEVER READ FAR ENOUGH TO
010420*    REJECT A SINGLE ROW.
010430     MOVE ZERO TO PIPR-ERROR-COUNT.
010440*    PIPR-FAILURE, NOT PIPR-SUCCESS - THE REPORT MUST SHOW THE RUN
010450*    DID NOT LOAD ANYTHING.
010460     SET PIPR-FAILURE TO TRUE.
010470     MOVE 'Error reading input file' TO PIPR-MESSAGE.
010480*    NONZERO RETURN-CODE SO THE JOB SCHEDULER FLAGS THIS STEP.
010490     MOVE 4 TO RETURN-CODE.
010500 8000-INPUT-FAILED-F.
010510     EXIT.
010520*
010530*    ---- TRUE I/O CATASTROPHE ON PIPE-MASTER - FORCED ABEND --------
010540*    NOT A RETURN-CODE SITUATION - PIPE-MASTER ITSELF IS NOW IN AN
010550*    UNKNOWN STATE, SO THE JOB IS FORCED DOWN HARD FOR OPERATOR
010560*    ATTENTION RATHER THAN LEFT TO LIMP ALONG.
010570 8900-FATAL-IO-ABEND-I.
010580*    SYSOUT GETS THE PLAIN-ENGLISH WARNING BEFORE THE ABEND ITSELF -
010590*    THE OPERATOR SEES THIS LINE BEFORE THE SYSTEM COMPLETION CODE.
010600     DISPLAY 'PROGRAM TERMINATED WITH DIVIDE BY ZERO!'.
010610     DISPLAY 'CHECK ERROR MESSAGES IN SYSOUT PART OF JOB SUMMARY'.
010620*    WS-NBR IS ALWAYS ZERO HERE - THE DIVIDE ITSELF IS THE ABEND.
010630     COMPUTE WS-NBR = WS-NBR / WS-NBR.
010640 8900-FATAL-IO-ABEND-F.
010650     EXIT.
010660*
010670*    ---- NORMAL END OF JOB - COUNTS TO SYSOUT, THEN STOP RUN -------
010680 9000-COMPLETED-OK-I.
010690*    SAME THREE COUNTS AS THE REPORT, ECHOED TO SYSOUT SO THE
010700*    OPERATOR DOES NOT HAVE TO OPEN THE PRINT FILE TO CHECK THEM.
010710     DISPLAY 'PIPLOFEC COMPLETED - TOTAL=' PIPR-TOTAL-RECORDS
010720             ' SUCCESSFUL=' PIPR-SUCCESSFUL-RECORDS
010730             ' FAILED=' PIPR-FAILED-RECORDS.
010740*    RETURN-CODE WAS ALREADY SET BY 8000 ON THE FAILURE PATH - A
010750*    NORMAL RUN STOPS WITH WHATEVER THE OPERATING SYSTEM DEFAULTS TO.
010760     STOP RUN.
010770 9000-COMPLETED-OK-F.
010780     EXIT.
010790*
